000010 IDENTIFICATION DIVISION.                                         RAT10001
000020 PROGRAM-ID. RATE1.                                               RAT10002
000030 AUTHOR. J. MARTORELL.                                            RAT10003
000040 INSTALLATION. UNIZARBANK TARJETAS - PROCESO BATCH.               RAT10004
000050 DATE-WRITTEN. 04/11/1991.                                        RAT10005
000060 DATE-COMPILED.                                                   RAT10006
000070 SECURITY.  CONFIDENCIAL - SOLO USO INTERNO DEL DEPARTAMENTO      RAT10007
000080        DE TARJETAS.                                              RAT10008
000090*                                                                 RAT10009
000100***************************************************************   RAT10010
000110*  HISTORIAL DE CAMBIOS                                        *  RAT10011
000120*-------------------------------------------------------------*   RAT10012
000130*  FECHA      INIC  PETIC     DESCRIPCION                      *  RAT10013
000140*-------------------------------------------------------------*   RAT10014
000150*  04/11/91   JM    S/N       VERSION INICIAL. COMPARA LAS     *  RAT10015
000160*                             TARJETAS DE CUPON CONTRA LAS     *  RAT10016
000170*                             REGLAS DE PROMOCION PARA CADA    *  RAT10017
000180*                             MOVIMIENTO DE COMPRA.            *  RAT10018
000190*  19/02/92   JM    SL-0033   SE ANADE LA REGLA GENERAL DE     *  RAT10019
000200*                             TARJETA (TASA BASE) CUANDO NO    *  RAT10020
000210*                             HAY REGLA ESPECIAL NI DE GASTO   *  RAT10021
000220*                             GENERAL APLICABLE.               *  RAT10022
000230*  02/06/92   JM    SL-0051   SE AISLA EL MOTOR DE REGLAS EN   *  RAT10023
000240*                             EL SUBPROGRAMA RATE2, LLAMADO    *  RAT10024
000250*                             UNA VEZ POR TARJETA Y MOVIMIENTO.*  RAT10025
000260*  14/10/93   JM    SL-0077   SE ANADE EL REORDENAMIENTO DE LA *  RAT10026
000270*                             TABLA DE RESULTADOS POR CASHBACK *  RAT10027
000280*                             DESCENDENTE (COPIADO DEL AJUSTE  *  RAT10028
000290*                             DE MOVIMIENTOS DE CAJERO).       *  RAT10029
000300*  08/03/95   RP    SL-0101   SE CORRIGE EL EMPATE EN EL       *  RAT10030
000310*                             REORDENAMIENTO: AHORA ES ESTABLE *  RAT10031
000320*                             Y RESPETA EL ORDEN DE ALTA DE LA *  RAT10032
000330*                             TARJETA CUANDO EL CASHBACK ES    *  RAT10033
000340*                             IGUAL.                           *  RAT10034
000350*  21/11/96   RP    SL-0118   SE AMPLIA LA TABLA DE TARJETAS A *  RAT10035
000360*                             50 ENTRADAS POR PETICION DE LA   *  RAT10036
000370*                             DIRECCION DE PRODUCTO.           *  RAT10037
000380*  30/07/98   MC    Y2K-004   REVISION Y2K: NINGUN CAMPO DE    *  RAT10038
000390*                             FECHA SE USA EN ESTE PROGRAMA.   *  RAT10039
000400*                             SIN CAMBIOS DE IMPACTO.          *  RAT10040
000410*  11/01/99   MC    Y2K-004   CIERRE DEFINITIVO DEL EXPEDIENTE *  RAT10041
000420*                             Y2K PARA ESTE PROGRAMA.          *  RAT10042
000430*  17/05/01   RP    SL-0144   SE AMPLIA LA TABLA DE REGLAS A   *  RAT10043
000440*                             500 ENTRADAS (CRECIMIENTO DEL    *  RAT10044
000450*                             CATALOGO DE PROMOCIONES).        *  RAT10045
000460*  09/09/03   AG    SL-0160   SE CORRIGE EL REDONDEO DE LA     *  RAT10046
000470*                             RECOMPENSA A COMERCIAL (MITAD    *  RAT10047
000480*                             PARA ARRIBA) EN LUGAR DE TRUNCAR.*  RAT10048
000490*  29/05/06   AG    SL-0174   LA LINEA BEST CHOICE DEL LISTADO   *RAT10049
000500*                               SALIA COMO "BEST: " EN LUGAR DE  *RAT10050
000510*                               "BEST CHOICE: " QUE PIDE EL NUEVO*RAT10051
000520*                               FORMATO DE REPORT DE PRODUCTO.   *RAT10052
000530*  19/11/08   LF    SL-0176   EL LISTADO DE COMPARACION SALIA   * RAT10053
000540*                             CON LAS ETIQUETAS EN BLANCO O     * RAT10054
000550*                             MEZCLADAS ENTRE LINEAS - LOS      * RAT10055
000560*                             LITERALES DE ETIQUETA ESTABAN EN  * RAT10056
000570*                             FILLER Y SOLO SE CARGABAN UNA     * RAT10057
000580*                             VEZ, Y CADA MOVE SPACES A UNA DE  * RAT10058
000590*                             LAS SEIS VISTAS DEL LISTADO LOS   * RAT10059
000600*                             BORRABA SIN RESTAURARLOS.  SE DA  * RAT10060
000610*                             NOMBRE A CADA ETIQUETA Y SE VUELVE* RAT10061
000620*                             A CARGAR SU LITERAL CADA VEZ QUE  * RAT10062
000630*                             SE CONSTRUYE LA LINEA.            * RAT10063
000640***************************************************************   RAT10064
000650*                                                                 RAT10065
000660 ENVIRONMENT DIVISION.                                            RAT10066
000670 CONFIGURATION SECTION.                                           RAT10067
000680 SOURCE-COMPUTER. IBM-370.                                        RAT10068
000690 OBJECT-COMPUTER. IBM-370.                                        RAT10069
000700 SPECIAL-NAMES.                                                   RAT10070
000710*                                                                 RAT10071
000720*        C01/TOP-OF-FORM Y LA CLASE TARJETA-VALIDA SON HABITOS    RAT10072
000730*        ESTANDAR DEL DEPARTAMENTO PARA TODO PROGRAMA DE ESTE     RAT10073
000740*        BATCH, AUNQUE RATE1 NO LOS USE DIRECTAMENTE.  EL         RAT10074
000750*        SWITCH UPSI-0 QUEDA RESERVADO PARA SIMETRIA CON RATE2,   RAT10075
000760*        QUE SI LO CONSULTA PARA LA TRAZA DE DEPURACION.          RAT10076
000770     C01 IS TOP-OF-FORM                                           RAT10077
000780     CLASS TARJETA-VALIDA  IS "0" THRU "9"                        RAT10078
000790     UPSI-0 IS SW-RERUN-SWITCH.                                   RAT10079
000800*                                                                 RAT10080
000810 INPUT-OUTPUT SECTION.                                            RAT10081
000820 FILE-CONTROL.                                                    RAT10082
000830*                                                                 RAT10083
000840*        LOS CUATRO FICHEROS SON SECUENCIALES DE ENTRADA/SALIDA   RAT10084
000850*        SIN ORGANIZACION INDEXADA - EL CATALOGO DE TARJETAS Y    RAT10085
000860*        EL DE REGLAS SON PEQUENOS Y SE CARGAN ENTEROS EN MEMORIA RAT10086
000870*        AL PRINCIPIO DEL PROCESO (VER 0200/0300 MAS ABAJO).      RAT10087
000880     SELECT CARD-FILE ASSIGN TO CARDS                             RAT10088
000890         ORGANIZATION IS SEQUENTIAL                               RAT10089
000900         ACCESS MODE IS SEQUENTIAL                                RAT10090
000910         FILE STATUS IS FS-CARD.                                  RAT10091
000920*                                                                 RAT10092
000930     SELECT RULE-FILE ASSIGN TO RULES                             RAT10093
000940         ORGANIZATION IS SEQUENTIAL                               RAT10094
000950         ACCESS MODE IS SEQUENTIAL                                RAT10095
000960         FILE STATUS IS FS-RULE.                                  RAT10096
000970*                                                                 RAT10097
000980     SELECT TXN-FILE ASSIGN TO TRANSACTIONS                       RAT10098
000990         ORGANIZATION IS SEQUENTIAL                               RAT10099
001000         ACCESS MODE IS SEQUENTIAL                                RAT10100
001010         FILE STATUS IS FS-TXN.                                   RAT10101
001020*                                                                 RAT10102
001030     SELECT RPT-FILE ASSIGN TO REPORT                             RAT10103
001040         ORGANIZATION IS SEQUENTIAL                               RAT10104
001050         ACCESS MODE IS SEQUENTIAL                                RAT10105
001060         FILE STATUS IS FS-RPT.                                   RAT10106
001070*                                                                 RAT10107
001080 DATA DIVISION.                                                   RAT10108
001090 FILE SECTION.                                                    RAT10109
001100*                                                                 RAT10110
001110*    FICHERO DE TARJETAS (ENTRADA DE REFERENCIA) - 85 BYTES    *  RAT10111
001120 FD  CARD-FILE                                                    RAT10112
001130     LABEL RECORD STANDARD                                        RAT10113
001140     RECORD CONTAINS 85 CHARACTERS.                               RAT10114
001150 01  CARD-REC.                                                    RAT10115
001160     05 CARD-ID              PIC X(20).                           RAT10116
001170     05 CARD-NAME            PIC X(30).                           RAT10117
001180     05 BANK-NAME            PIC X(30).                           RAT10118
001190*    TASA BASE DE LA TARJETA (NIVEL 3 DEL MOTOR RATE2) - SE      *RAT10119
001200*    APLICA SIEMPRE QUE NINGUNA REGLA ESPECIAL NI GENERAL        *RAT10120
001210*    ENCAJE CON EL MOVIMIENTO.  PUEDE SER 0.00 EN TARJETAS       *RAT10121
001220*    SIN CASHBACK DE BASE (SL-0033/SL-0173).                     *RAT10122
001230     05 GENERAL-RATE         PIC S9(3)V99.                        RAT10123
001240*                                                                 RAT10124
001250*    FICHERO DE REGLAS DE PROMOCION - 148 BYTES                *  RAT10125
001260 FD  RULE-FILE                                                    RAT10126
001270     LABEL RECORD STANDARD                                        RAT10127
001280     RECORD CONTAINS 148 CHARACTERS.                              RAT10128
001290 01  RULE-REC.                                                    RAT10129
001300     05 RULE-CARD-ID         PIC X(20).                           RAT10130
001310     05 RULE-NAME            PIC X(30).                           RAT10131
001320     05 SPEND-CHANNEL        PIC X(10).                           RAT10132
001330     05 MERCHANT-CATEGORY    PIC X(20).                           RAT10133
001340*    LISTA DE PALABRAS CLAVE SEPARADAS POR ESPACIOS - BASTA      *RAT10134
001350*    QUE EL NOMBRE DEL COMERCIO DEL MOVIMIENTO CONTENGA UNA      *RAT10135
001360*    SOLA DE ELLAS PARA QUE LA REGLA ENCAJE POR COMERCIO.        *RAT10136
001370     05 MERCHANT-KEYWORDS    PIC X(60).                           RAT10137
001380*    A MENOR NUMERO, MAYOR PRIORIDAD.  CUANDO VARIAS REGLAS      *RAT10138
001390*    ESPECIALES DE LA MISMA TARJETA ENCAJAN CON EL MISMO         *RAT10139
001400*    MOVIMIENTO SE QUEDA LA DE MENOR PRIORITY (SL-0083).         *RAT10140
001410     05 PRIORITY             PIC 9(03).                           RAT10141
001420     05 RATE-PERCENT         PIC S9(3)V99.                        RAT10142
001430*                                                                 RAT10143
001440*    FICHERO DE MOVIMIENTOS DE COMPRA (ENTRADA) - 69 BYTES     *  RAT10144
001450 FD  TXN-FILE                                                     RAT10145
001460     LABEL RECORD STANDARD                                        RAT10146
001470     RECORD CONTAINS 69 CHARACTERS.                               RAT10147
001480 01  TXN-REC.                                                     RAT10148
001490     05 TXN-MERCHANT         PIC X(30).                           RAT10149
001500*    IMPORTE DE LA COMPRA CON DECIMALES - ES LA BASE DEL         *RAT10150
001510*    CALCULO DE CASHBACK DE TODAS LAS TARJETAS PARA ESTE         *RAT10151
001520*    MOVIMIENTO (COMPUTE EN 0421-RATE-ONE-CARD).                 *RAT10152
001530     05 TXN-AMOUNT           PIC S9(7)V99.                        RAT10153
001540     05 TXN-SPEND-CHANNEL    PIC X(10).                           RAT10154
001550     05 TXN-CATEGORY         PIC X(20).                           RAT10155
001560*                                                                 RAT10156
001570*    FICHERO DE SALIDA - LISTADO COMPARATIVO - 132 BYTES       *  RAT10157
001580*    SE DECLARAN VARIAS VISTAS (REDEFINES) DE LA MISMA LINEA   *  RAT10158
001590*    DE IMPRESION, UNA POR CADA TIPO DE RENGLON DEL LISTADO.   *  RAT10159
001600 FD  RPT-FILE                                                     RAT10160
001610     LABEL RECORD STANDARD                                        RAT10161
001620     RECORD CONTAINS 132 CHARACTERS.                              RAT10162
001630 01  RPT-TXN-HEADER-LINE.                                         RAT10163
001640    05 RHD-TAG               PIC X(13) VALUE "TRANSACTION: ".     RAT10164
001650     05 RHD-MERCHANT-TAG      PIC X(09) VALUE "MERCHANT ".        RAT10165
001660     05 RHD-MERCHANT          PIC X(30).                          RAT10166
001670    05 RHD-AMOUNT-TAG        PIC X(12) VALUE "AMOUNT NT$ ".       RAT10167
001680     05 RHD-AMOUNT            PIC ZZZ,ZZ9.                        RAT10168
001690     05 FILLER                PIC X(61) VALUE SPACES.             RAT10169
001700*                                                                 RAT10170
001710 01  RPT-BEST-LINE REDEFINES RPT-TXN-HEADER-LINE.                 RAT10171
001720    05 RBL-TAG               PIC X(13) VALUE "BEST CHOICE: ".     RAT10172
001730     05 RBL-CARD-NAME         PIC X(30).                          RAT10173
001740     05 RBL-BANK-L            PIC X(01) VALUE "(".                RAT10174
001750     05 RBL-BANK              PIC X(30).                          RAT10175
001760     05 RBL-BANK-R            PIC X(01) VALUE ")".                RAT10176
001770    05 RBL-RATE-TAG          PIC X(03) VALUE "RT ".               RAT10177
001780     05 RBL-RATE              PIC ZZ9.99.                         RAT10178
001790    05 RBL-PCT-SIGN          PIC X(01) VALUE "%".                 RAT10179
001800    05 RBL-REWARD-TAG        PIC X(04) VALUE "RWD ".              RAT10180
001810     05 RBL-REWARD            PIC ZZZ,ZZ9.                        RAT10181
001820    05 RBL-RULE-TAG          PIC X(06) VALUE " RULE ".            RAT10182
001830     05 RBL-RULE-NAME         PIC X(30).                          RAT10183
001840*                                                                 RAT10184
001850*    ROTULO DE COLUMNAS DEL DETALLE - SE ALINEA CON LOS          *RAT10185
001860*    CAMPOS DE RPT-DETAIL-LINE MAS ABAJO, NO CON LOS DE          *RAT10186
001870*    RPT-BEST-LINE (QUE LLEVA SU PROPIO ROTULO "BEST CHOICE").   *RAT10187
001880 01  RPT-DETAIL-HDR-LINE REDEFINES RPT-TXN-HEADER-LINE.           RAT10188
001890     05 FILLER                PIC X(02) VALUE SPACES.             RAT10189
001900    05 RDH-CARD-NAME-TAG     PIC X(30) VALUE "CARD NAME".         RAT10190
001910    05 RDH-RATE-TAG          PIC X(09) VALUE "RATE%".             RAT10191
001920    05 RDH-REWARD-TAG        PIC X(13) VALUE "REWARD NT$".        RAT10192
001930    05 RDH-RULE-TAG          PIC X(13) VALUE "RULE APPLIED".      RAT10193
001940     05 FILLER                PIC X(65) VALUE SPACES.             RAT10194
001950*                                                                 RAT10195
001960*    UNA LINEA DE DETALLE POR TARJETA QUE NO RESULTO SER LA      *RAT10196
001970*    MEJOR.  EL NOMBRE DE REGLA LLEVA LOS MISMOS 30 BYTES QUE    *RAT10197
001980*    EN RPT-BEST-LINE PARA QUE EL NOMBRE NO SALGA TRUNCADO EN    *RAT10198
001990*    NINGUNA DE LAS DOS LINEAS.                                  *RAT10199
002000 01  RPT-DETAIL-LINE REDEFINES RPT-TXN-HEADER-LINE.               RAT10200
002010     05 FILLER                PIC X(02) VALUE SPACES.             RAT10201
002020     05 RDL-CARD-NAME         PIC X(30).                          RAT10202
002030     05 FILLER                PIC X(03) VALUE SPACES.             RAT10203
002040     05 RDL-RATE              PIC ZZ9.99.                         RAT10204
002050     05 FILLER                PIC X(03) VALUE SPACES.             RAT10205
002060     05 RDL-REWARD            PIC ZZZ,ZZ9.99.                     RAT10206
002070     05 FILLER                PIC X(03) VALUE SPACES.             RAT10207
002080     05 RDL-RULE-NAME         PIC X(30).                          RAT10208
002090     05 FILLER                PIC X(45) VALUE SPACES.             RAT10209
002100*                                                                 RAT10210
002110*    PRIMERA LINEA DE TRAILER - CUENTA TOTAL DE MOVIMIENTOS      *RAT10211
002120*    PROCESADOS EN LA PASADA.                                    *RAT10212
002130 01  RPT-TRAILER-1-LINE REDEFINES RPT-TXN-HEADER-LINE.            RAT10213
002140    05 RT1-TAG               PIC X(25)                            RAT10214
002150         VALUE "TRANSACTIONS PROCESSED: ".                        RAT10215
002160     05 RT1-TXN-COUNT         PIC ZZZ9.                           RAT10216
002170     05 FILLER                PIC X(103) VALUE SPACES.            RAT10217
002180*                                                                 RAT10218
002190*    SEGUNDA LINEA DE TRAILER - SUMA DE TODO EL CASHBACK QUE     *RAT10219
002200*    SE HABRIA GANADO EL CLIENTE SI HUBIERA USADO SIEMPRE LA     *RAT10220
002210*    TARJETA GANADORA DE CADA MOVIMIENTO.                        *RAT10221
002220 01  RPT-TRAILER-2-LINE REDEFINES RPT-TXN-HEADER-LINE.            RAT10222
002230    05 RT2-TAG               PIC X(26)                            RAT10223
002240         VALUE "GRAND TOTAL BEST REWARD: ".                       RAT10224
002250    05 RT2-CURRENCY-TAG      PIC X(04) VALUE "NT$ ".              RAT10225
002260     05 RT2-GRAND-TOTAL       PIC Z,ZZZ,ZZ9.99.                   RAT10226
002270     05 FILLER                PIC X(90) VALUE SPACES.             RAT10227
002280*                                                                 RAT10228
002290 WORKING-STORAGE SECTION.                                         RAT10229
002300 01  WS-FILE-STATUSES.                                            RAT10230
002310     05 FS-CARD               PIC X(02) VALUE SPACES.             RAT10231
002320     05 FS-RULE               PIC X(02) VALUE SPACES.             RAT10232
002330     05 FS-TXN                PIC X(02) VALUE SPACES.             RAT10233
002340     05 FS-RPT                PIC X(02) VALUE SPACES.             RAT10234
002350     05 FILLER                PIC X(10) VALUE SPACES.             RAT10235
002360*                                                                 RAT10236
002370 01  WS-SWITCHES.                                                 RAT10237
002380     05 WS-EOF-TXN            PIC X(01) VALUE "N".                RAT10238
002390         88 EOF-TXN                      VALUE "Y".               RAT10239
002400     05 WS-EOF-CARDS          PIC X(01) VALUE "N".                RAT10240
002410         88 EOF-CARDS                    VALUE "Y".               RAT10241
002420     05 WS-EOF-RULES          PIC X(01) VALUE "N".                RAT10242
002430         88 EOF-RULES                    VALUE "Y".               RAT10243
002440     05 FILLER                PIC X(10) VALUE SPACES.             RAT10244
002450*                                                                 RAT10245
002460*    TABLA DE TARJETAS CARGADA EN MEMORIA AL PRINCIPIO DEL     *  RAT10246
002470*    PROCESO - SE AMPLIO A 50 SEGUN SL-0118.                   *  RAT10247
002480 77  WS-CARD-COUNT             PIC S9(4) COMP VALUE ZERO.         RAT10248
002490 01  WS-CARD-TABLE.                                               RAT10249
002500     05 WS-CARD-ENTRY OCCURS 50 TIMES                             RAT10250
002510                      INDEXED BY IDX-CARD.                        RAT10251
002520        10 WS-CARD-ID         PIC X(20).                          RAT10252
002530        10 WS-CARD-NAME       PIC X(30).                          RAT10253
002540        10 WS-CARD-BANK       PIC X(30).                          RAT10254
002550        10 WS-CARD-GEN-RATE   PIC S9(3)V99.                       RAT10255
002560        10 FILLER             PIC X(10) VALUE SPACES.             RAT10256
002570*                                                                 RAT10257
002580*    TABLA DE REGLAS DE PROMOCION - SE AMPLIO A 500 SEGUN       * RAT10258
002590*    SL-0144 (CRECIO EL CATALOGO DE PROMOCIONES).               * RAT10259
002600 77  WS-RULE-COUNT             PIC S9(4) COMP VALUE ZERO.         RAT10260
002610 01  WS-RULE-TABLE.                                               RAT10261
002620     05 WS-RULE-ENTRY OCCURS 500 TIMES                            RAT10262
002630                      INDEXED BY IDX-RULE.                        RAT10263
002640        10 WS-RULE-CARD-ID    PIC X(20).                          RAT10264
002650        10 WS-RULE-NAME       PIC X(30).                          RAT10265
002660        10 WS-RULE-CHANNEL    PIC X(10).                          RAT10266
002670        10 WS-RULE-CATEGORY   PIC X(20).                          RAT10267
002680        10 WS-RULE-KEYWORDS   PIC X(60).                          RAT10268
002690        10 WS-RULE-PRIORITY   PIC 9(03).                          RAT10269
002700        10 WS-RULE-RATE       PIC S9(3)V99.                       RAT10270
002710        10 FILLER             PIC X(05) VALUE SPACES.             RAT10271
002720*                                                                 RAT10272
002730*    TABLA DE RESULTADOS - UNA FILA POR TARJETA PARA EL         * RAT10273
002740*    MOVIMIENTO QUE SE ESTA VALORANDO EN CADA PASADA.           * RAT10274
002750 01  WS-RESULT-TABLE.                                             RAT10275
002760     05 WS-RESULT-ENTRY OCCURS 50 TIMES                           RAT10276
002770                        INDEXED BY IDX-RESULT.                    RAT10277
002780        10 RES-CARD-NAME      PIC X(30).                          RAT10278
002790        10 RES-BANK           PIC X(30).                          RAT10279
002800        10 RES-RATE           PIC S9(3)V99.                       RAT10280
002810        10 RES-REWARD         PIC S9(7)V99.                       RAT10281
002820        10 RES-RULE-NAME      PIC X(30).                          RAT10282
002830        10 RES-ORIG-SEQ       PIC S9(4) COMP.                     RAT10283
002840        10 FILLER             PIC X(08) VALUE SPACES.             RAT10284
002850*                                                                 RAT10285
002860 01  WS-SWAP-ENTRY.                                               RAT10286
002870     05 SWP-CARD-NAME         PIC X(30).                          RAT10287
002880     05 SWP-BANK              PIC X(30).                          RAT10288
002890     05 SWP-RATE              PIC S9(3)V99.                       RAT10289
002900     05 SWP-REWARD            PIC S9(7)V99.                       RAT10290
002910     05 SWP-RULE-NAME         PIC X(30).                          RAT10291
002920     05 SWP-ORIG-SEQ          PIC S9(4) COMP.                     RAT10292
002930     05 FILLER                PIC X(08) VALUE SPACES.             RAT10293
002940*                                                                 RAT10294
002950 77  WS-SORT-PASS              PIC S9(4) COMP VALUE ZERO.         RAT10295
002960 77  WS-SORT-IDX               PIC S9(4) COMP VALUE ZERO.         RAT10296
002970 77  WS-SORT-LIMIT             PIC S9(4) COMP VALUE ZERO.         RAT10297
002980*                                                                 RAT10298
002990*    CONTADORES Y ACUMULADORES DE CIERRE DE PROCESO - SL-0171     RAT10299
003000*    LOS PASA A NIVEL 77 IGUAL QUE EL RESTO DE CONTADORES.        RAT10300
003010 77  WS-TXN-COUNT              PIC S9(4) COMP VALUE ZERO.         RAT10301
003020 77  WS-GRAND-TOTAL-BEST       PIC S9(9)V99 VALUE ZERO.           RAT10302
003030*                                                                 RAT10303
003040*    AREA DE TRABAJO PARA EL CALCULO DE LA RECOMPENSA DE UNA    * RAT10304
003050*    TARJETA CONTRA EL MOVIMIENTO ACTUAL.                       * RAT10305
003060 77  WS-APPLIED-RATE           PIC S9(3)V99 VALUE ZERO.           RAT10306
003070 77  WS-APPLIED-RULE-NAME      PIC X(30)    VALUE SPACES.         RAT10307
003080 77  WS-REWARD-WHOLE           PIC S9(7)    VALUE ZERO.           RAT10308
003090*                                                                 RAT10309
003100*    VISTA REDEFINIDA DEL IMPORTE COMPLETO DEL MOVIMIENTO PARA  * RAT10310
003110*    EL REDONDEO HACIA NT$ ENTEROS QUE SE MUESTRA EN CABECERA.  * RAT10311
003120 77  WS-TXN-AMOUNT-ROUNDED     PIC S9(7)    VALUE ZERO.           RAT10312
003130 77  WS-TXN-AMOUNT-DEC         REDEFINES WS-TXN-AMOUNT-ROUNDED    RAT10313
003140                               PIC S9(5)V99.                      RAT10314
003150*                                                                 RAT10315
003160 77  WS-SYSTEM-ERROR-MSG       PIC X(40)                          RAT10316
003170     VALUE "** RATE1 - ERROR DE APERTURA DE FICHERO".             RAT10317
003180*                                                                 RAT10318
003190 LINKAGE SECTION.                                                 RAT10319
003200*    (SIN PARAMETROS - RATE1 ES EL PROGRAMA PRINCIPAL DEL       * RAT10320
003210*     PROCESO BATCH Y NO RECIBE JCL-PARM).                      * RAT10321
003220*                                                                 RAT10322
003230 PROCEDURE DIVISION.                                              RAT10323
003240*    RUTINA PRINCIPAL DEL PROCESO BATCH.  ABRE LOS FICHEROS,     *RAT10324
003250*    CARGA EN MEMORIA EL CATALOGO DE TARJETAS Y EL CATALOGO DE   *RAT10325
003260*    REGLAS DE PROMOCION (SE HACE UNA SOLA VEZ, PUES AMBOS SON   *RAT10326
003270*    PEQUENOS FRENTE AL VOLUMEN DE MOVIMIENTOS DE UN DIA), Y A   *RAT10327
003280*    CONTINUACION RECORRE EL FICHERO DE MOVIMIENTOS DE COMPRA    *RAT10328
003290*    UNO A UNO HASTA FIN DE FICHERO (SL-0051).                   *RAT10329
003300 0000-MAIN-LINE.                                                  RAT10330
003310     PERFORM 0100-INITIALIZE-RUN  THRU 0100-EXIT.                 RAT10331
003320     PERFORM 0200-LOAD-CARD-TABLE THRU 0200-EXIT.                 RAT10332
003330     PERFORM 0300-LOAD-RULE-TABLE THRU 0300-EXIT.                 RAT10333
003340     PERFORM 0410-READ-TRANSACTION THRU 0410-EXIT                 RAT10334
003350         UNTIL EOF-TXN.                                           RAT10335
003360     PERFORM 0900-WRITE-TRAILER   THRU 0900-EXIT.                 RAT10336
003370     PERFORM 0990-CLOSE-FILES     THRU 0990-EXIT.                 RAT10337
003380     STOP RUN.                                                    RAT10338
003390*                                                                 RAT10339
003400*    ABRE LOS CUATRO FICHEROS DEL PROCESO.  CUALQUIER FILE       *RAT10340
003410*    STATUS DISTINTO DE "00" SE CONSIDERA ERROR FATAL DE         *RAT10341
003420*    ARRANQUE Y SE VA DIRECTAMENTE A 0950-ABEND - NO TIENE       *RAT10342
003430*    SENTIDO SEGUIR PROCESANDO SI FALTA UN FICHERO DE ENTRADA    *RAT10343
003440*    O NO SE PUEDE ABRIR EL LISTADO DE SALIDA.                   *RAT10344
003450 0100-INITIALIZE-RUN.                                             RAT10345
003460*    SE ABREN LOS FICHEROS EN ORDEN: TARJETAS, REGLAS,           *RAT10346
003470*    MOVIMIENTOS Y POR ULTIMO EL LISTADO DE SALIDA - MISMO       *RAT10347
003480*    ORDEN EN QUE SE VAN A USAR EN EL RESTO DEL PROGRAMA.        *RAT10348
003490     OPEN INPUT  CARD-FILE.                                       RAT10349
003500     IF FS-CARD NOT = "00"                                        RAT10350
003510         DISPLAY WS-SYSTEM-ERROR-MSG                              RAT10351
003520         DISPLAY "   FICHERO CARDS - FILE STATUS " FS-CARD        RAT10352
003530         GO TO 0950-ABEND.                                        RAT10353
003540*    EL CATALOGO DE REGLAS SE ABRE JUSTO DESPUES DEL DE           RAT10354
003550*    TARJETAS PORQUE AMBOS SE CARGAN ENTEROS EN MEMORIA ANTES     RAT10355
003560*    DE TOCAR EL FICHERO DE MOVIMIENTOS.                          RAT10356
003570     OPEN INPUT  RULE-FILE.                                       RAT10357
003580     IF FS-RULE NOT = "00"                                        RAT10358
003590         DISPLAY WS-SYSTEM-ERROR-MSG                              RAT10359
003600         DISPLAY "   FICHERO RULES - FILE STATUS " FS-RULE        RAT10360
003610         GO TO 0950-ABEND.                                        RAT10361
003620*    EL FICHERO DE MOVIMIENTOS ES EL UNICO QUE SE LEE EN          RAT10362
003630*    MODO SECUENCIAL PURO, UNA FICHA POR PASADA DEL BUCLE         RAT10363
003640*    PRINCIPAL - NO SE CARGA EN MEMORIA (SL-0051).                RAT10364
003650     OPEN INPUT  TXN-FILE.                                        RAT10365
003660     IF FS-TXN NOT = "00"                                         RAT10366
003670         DISPLAY WS-SYSTEM-ERROR-MSG                              RAT10367
003680         DISPLAY "   FICHERO TRANSACTIONS - FILE STATUS " FS-TXN  RAT10368
003690         GO TO 0950-ABEND.                                        RAT10369
003700     OPEN OUTPUT RPT-FILE.                                        RAT10370
003710*    EL LISTADO DE SALIDA SE ABRE EL ULTIMO PORQUE ES EL          RAT10371
003720*    UNICO DE LOS CUATRO QUE NO EXISTE TODAVIA AL ARRANCAR        RAT10372
003730*    EL PASO - SI LOS DEMAS FALLARAN ANTES, NO SE LLEGA A         RAT10373
003740*    CREAR UN FICHERO DE SALIDA VACIO O A MEDIAS.                 RAT10374
003750     IF FS-RPT NOT = "00"                                         RAT10375
003760         DISPLAY WS-SYSTEM-ERROR-MSG                              RAT10376
003770         DISPLAY "   FICHERO REPORT - FILE STATUS " FS-RPT        RAT10377
003780         GO TO 0950-ABEND.                                        RAT10378
003790 0100-EXIT.                                                       RAT10379
003800     EXIT.                                                        RAT10380
003810*                                                                 RAT10381
003820*    CARGA LA TABLA DE TARJETAS EN MEMORIA - SE HACE UNA SOLA   * RAT10382
003830*    VEZ AL PRINCIPIO DEL PROCESO (SL-0051).                    * RAT10383
003840*    LA TABLA SE RELLENA EN EL MISMO ORDEN DE ALTA DEL           *RAT10384
003850*    FICHERO - ESE ORDEN ES EL QUE SE USA MAS ADELANTE PARA      *RAT10385
003860*    DESEMPATAR EN EL REORDENAMIENTO DE RESULTADOS (SL-0101).    *RAT10386
003870 0200-LOAD-CARD-TABLE.                                            RAT10387
003880     PERFORM 0210-READ-CARD THRU 0210-EXIT                        RAT10388
003890         UNTIL EOF-CARDS.                                         RAT10389
003900 0200-EXIT.                                                       RAT10390
003910     EXIT.                                                        RAT10391
003920*                                                                 RAT10392
003930*    LEE UNA FICHA DE TARJETA Y LA COPIA A LA TABLA EN MEMORIA   *RAT10393
003940*    WS-CARD-TABLE.  EL INDICE IDX-CARD SE REPOSICIONA CON       *RAT10394
003950*    SET SOBRE EL CONTADOR WS-CARD-COUNT PARA QUE LA FICHA       *RAT10395
003960*    QUEDE SIEMPRE EN LA ULTIMA CASILLA OCUPADA DE LA TABLA.     *RAT10396
003970 0210-READ-CARD.                                                  RAT10397
003980     READ CARD-FILE                                               RAT10398
003990         AT END                                                   RAT10399
004000             MOVE "Y" TO WS-EOF-CARDS                             RAT10400
004010         NOT AT END                                               RAT10401
004020             ADD 1 TO WS-CARD-COUNT                               RAT10402
004030             SET IDX-CARD TO WS-CARD-COUNT                        RAT10403
004040*    SE COPIA CAMPO A CAMPO DESDE EL REGISTRO DEL FICHERO A      *RAT10404
004050*    LA CASILLA DE LA TABLA EN MEMORIA.                          *RAT10405
004060*            CARD-ID ES LA CLAVE QUE RATE2 USA PARA FILTRAR       RAT10406
004070*            LA TABLA DE REGLAS - TARJETAS Y REGLAS SE            RAT10407
004080*            ENLAZAN POR ESTE CAMPO, NO POR POSICION EN TABLA.    RAT10408
004090             MOVE CARD-ID       TO WS-CARD-ID   (IDX-CARD)        RAT10409
004100             MOVE CARD-NAME     TO WS-CARD-NAME (IDX-CARD)        RAT10410
004110             MOVE BANK-NAME     TO WS-CARD-BANK (IDX-CARD)        RAT10411
004120             MOVE GENERAL-RATE  TO WS-CARD-GEN-RATE (IDX-CARD)    RAT10412
004130     END-READ.                                                    RAT10413
004140 0210-EXIT.                                                       RAT10414
004150     EXIT.                                                        RAT10415
004160*                                                                 RAT10416
004170*    CARGA LA TABLA DE REGLAS EN MEMORIA (SL-0051 / SL-0144).   * RAT10417
004180*    SE CARGAN TODAS LAS REGLAS DE TODAS LAS TARJETAS EN UNA     *RAT10418
004190*    SOLA TABLA - RATE2 FILTRA POR LK-CARD-ID CADA VEZ QUE SE    *RAT10419
004200*    LE LLAMA, ASI QUE NO HACE FALTA SEPARARLAS AQUI.            *RAT10420
004210 0300-LOAD-RULE-TABLE.                                            RAT10421
004220     PERFORM 0310-READ-RULE THRU 0310-EXIT                        RAT10422
004230         UNTIL EOF-RULES.                                         RAT10423
004240 0300-EXIT.                                                       RAT10424
004250     EXIT.                                                        RAT10425
004260*                                                                 RAT10426
004270*    LEE UNA FICHA DE REGLA DE PROMOCION Y LA COPIA A LA TABLA   *RAT10427
004280*    EN MEMORIA WS-RULE-TABLE, CAMPO A CAMPO.  LA REGLA SE       *RAT10428
004290*    GUARDA TAL CUAL VIENE DEL FICHERO - LA CLASIFICACION EN     *RAT10429
004300*    NIVELES (ESPECIAL / GENERAL / BASE) LA HACE EL MOTOR        *RAT10430
004310*    RATE2 EN TIEMPO DE EJECUCION, NO ESTE PROGRAMA.             *RAT10431
004320 0310-READ-RULE.                                                  RAT10432
004330     READ RULE-FILE                                               RAT10433
004340         AT END                                                   RAT10434
004350             MOVE "Y" TO WS-EOF-RULES                             RAT10435
004360         NOT AT END                                               RAT10436
004370             ADD 1 TO WS-RULE-COUNT                               RAT10437
004380             SET IDX-RULE TO WS-RULE-COUNT                        RAT10438
004390*    SE COPIA CAMPO A CAMPO LA FICHA DE REGLA LEIDA AL           *RAT10439
004400*    FICHERO - EL ORDEN DE LOS CAMPOS ES EL MISMO QUE EN         *RAT10440
004410*    RULE-REC, SOLO CAMBIA EL PREFIJO DE WS-.                    *RAT10441
004420*            SE CONSERVA EL CAMPO CLAVE DE TARJETA EN CADA        RAT10442
004430*            FILA DE LA TABLA DE REGLAS AUNQUE SE REPITA -        RAT10443
004440*            ASI RATE2 NO NECESITA UN SEGUNDO FICHERO NI UNA      RAT10444
004450*            TABLA DE PUNTEROS PARA LOCALIZAR LAS REGLAS DE       RAT10445
004460*            UNA TARJETA CONCRETA.                                RAT10446
004470             MOVE RULE-CARD-ID      TO                            RAT10447
004480                 WS-RULE-CARD-ID  (IDX-RULE)                      RAT10448
004490             MOVE RULE-NAME         TO                            RAT10449
004500                 WS-RULE-NAME     (IDX-RULE)                      RAT10450
004510             MOVE SPEND-CHANNEL     TO                            RAT10451
004520                 WS-RULE-CHANNEL  (IDX-RULE)                      RAT10452
004530             MOVE MERCHANT-CATEGORY TO                            RAT10453
004540                 WS-RULE-CATEGORY (IDX-RULE)                      RAT10454
004550             MOVE MERCHANT-KEYWORDS TO                            RAT10455
004560                 WS-RULE-KEYWORDS (IDX-RULE)                      RAT10456
004570             MOVE PRIORITY          TO                            RAT10457
004580                 WS-RULE-PRIORITY (IDX-RULE)                      RAT10458
004590             MOVE RATE-PERCENT      TO                            RAT10459
004600                 WS-RULE-RATE     (IDX-RULE)                      RAT10460
004610     END-READ.                                                    RAT10461
004620 0310-EXIT.                                                       RAT10462
004630     EXIT.                                                        RAT10463
004640*                                                                 RAT10464
004650*    BUCLE PRINCIPAL - UNA PASADA POR CADA MOVIMIENTO DE        * RAT10465
004660*    COMPRA LEIDO DEL FICHERO TRANSACTIONS.                     * RAT10466
004670*    CADA MOVIMIENTO GENERA UN GRUPO COMPLETO DE SALIDA:         *RAT10467
004680*    CABECERA, MEJOR TARJETA Y DETALLE DE TODAS LAS DEMAS        *RAT10468
004690*    TARJETAS ORDENADAS POR CASHBACK (CORTE DE CONTROL POR       *RAT10469
004700*    MOVIMIENTO, NO HAY ACUMULADO ENTRE MOVIMIENTOS SALVO EL     *RAT10470
004710*    TOTAL DE CASHBACK DE LA MEJOR TARJETA EN EL TRAILER).       *RAT10471
004720 0410-READ-TRANSACTION.                                           RAT10472
004730     READ TXN-FILE                                                RAT10473
004740         AT END                                                   RAT10474
004750             MOVE "Y" TO WS-EOF-TXN                               RAT10475
004760         NOT AT END                                               RAT10476
004770             PERFORM 0420-RATE-ALL-CARDS  THRU 0420-EXIT          RAT10477
004780             PERFORM 0430-SORT-RESULTS    THRU 0430-EXIT          RAT10478
004790             PERFORM 0440-WRITE-TXN-REPORT THRU 0440-EXIT         RAT10479
004800             ADD 1 TO WS-TXN-COUNT                                RAT10480
004810     END-READ.                                                    RAT10481
004820 0410-EXIT.                                                       RAT10482
004830     EXIT.                                                        RAT10483
004840*                                                                 RAT10484
004850*    VALORA EL MOVIMIENTO ACTUAL CONTRA CADA TARJETA DE LA      * RAT10485
004860*    TABLA, LLAMANDO UNA VEZ AL MOTOR DE REGLAS (RATE2) POR     * RAT10486
004870*    CADA UNA (SL-0051).                                        * RAT10487
004880*    EL INDICE DE RESULTADO SE HACE IGUAL AL INDICE DE TARJETA   *RAT10488
004890*    PORQUE HAY EXACTAMENTE UNA FILA DE RESULTADO POR TARJETA -  *RAT10489
004900*    EL REORDENAMIENTO POSTERIOR BARAJA LAS FILAS, NO LAS        *RAT10490
004910*    BORRA NI LAS DUPLICA.                                       *RAT10491
004920 0420-RATE-ALL-CARDS.                                             RAT10492
004930     SET IDX-CARD   TO 1.                                         RAT10493
004940     SET IDX-RESULT TO 1.                                         RAT10494
004950     PERFORM 0421-RATE-ONE-CARD THRU 0421-EXIT                    RAT10495
004960         VARYING IDX-CARD FROM 1 BY 1                             RAT10496
004970         UNTIL IDX-CARD > WS-CARD-COUNT.                          RAT10497
004980 0420-EXIT.                                                       RAT10498
004990     EXIT.                                                        RAT10499
005000*                                                                 RAT10500
005010*    VALORA EL MOVIMIENTO ACTUAL CONTRA UNA TARJETA CONCRETA     *RAT10501
005020*    DE LA TABLA.  SE LIMPIA LA TASA Y LA REGLA APLICADA ANTES   *RAT10502
005030*    DE LLAMAR A RATE2 PARA QUE UNA TARJETA SIN COINCIDENCIA     *RAT10503
005040*    NO SE QUEDE CON EL VALOR DE LA TARJETA ANTERIOR.            *RAT10504
005050 0421-RATE-ONE-CARD.                                              RAT10505
005060     MOVE ZERO   TO WS-APPLIED-RATE.                              RAT10506
005070     MOVE SPACES TO WS-APPLIED-RULE-NAME.                         RAT10507
005080*                                                                 RAT10508
005090*        LOS PARAMETROS DE LA LLAMADA VAN EN TRES GRUPOS: LOS DOS RAT10509
005100*        PRIMEROS IDENTIFICAN LA TARJETA (CLAVE Y TASA BASE), LOS RAT10510
005110*        DOS SIGUIENTES LE PASAN EL CATALOGO COMPLETO DE REGLAS,  RAT10511
005120*        LOS TRES SIGUIENTES DESCRIBEN EL MOVIMIENTO ACTUAL, Y    RAT10512
005130*        LOS DOS ULTIMOS SON DE SALIDA (TASA Y REGLA APLICADAS).  RAT10513
005140     CALL "RATE2" USING                                           RAT10514
005150         WS-CARD-ID      (IDX-CARD)                               RAT10515
005160         WS-CARD-GEN-RATE (IDX-CARD)                              RAT10516
005170         WS-RULE-TABLE                                            RAT10517
005180         WS-RULE-COUNT                                            RAT10518
005190         TXN-MERCHANT                                             RAT10519
005200         TXN-SPEND-CHANNEL                                        RAT10520
005210         TXN-CATEGORY                                             RAT10521
005220         WS-APPLIED-RATE                                          RAT10522
005230         WS-APPLIED-RULE-NAME.                                    RAT10523
005240*                                                                 RAT10524
005250     SET IDX-RESULT TO IDX-CARD.                                  RAT10525
005260     MOVE WS-CARD-NAME (IDX-CARD) TO RES-CARD-NAME (IDX-RESULT).  RAT10526
005270     MOVE WS-CARD-BANK (IDX-CARD) TO RES-BANK      (IDX-RESULT).  RAT10527
005280     MOVE WS-APPLIED-RATE         TO RES-RATE      (IDX-RESULT).  RAT10528
005290     MOVE WS-APPLIED-RULE-NAME    TO RES-RULE-NAME (IDX-RESULT).  RAT10529
005300     MOVE IDX-CARD                TO RES-ORIG-SEQ  (IDX-RESULT).  RAT10530
005310*                                                                 RAT10531
005320*    REWARD = IMPORTE X TASA / 100, REDONDEADO COMERCIAL        * RAT10532
005330*    (SL-0160).                                                   RAT10533
005340*    EL RESULTADO QUEDA EN PORCENTAJE EXPRESADO COMO TASA        *RAT10534
005350*    ENTERA (EJ. 2.50 = 2.50%), POR ESO SE DIVIDE POR 100        *RAT10535
005360*    ANTES DE MULTIPLICAR POR EL IMPORTE DEL MOVIMIENTO.         *RAT10536
005370     COMPUTE RES-REWARD (IDX-RESULT) ROUNDED =                    RAT10537
005380         TXN-AMOUNT * WS-APPLIED-RATE / 100.                      RAT10538
005390 0421-EXIT.                                                       RAT10539
005400     EXIT.                                                        RAT10540
005410*                                                                 RAT10541
005420*    REORDENA LA TABLA DE RESULTADOS POR CASHBACK DESCENDENTE   * RAT10542
005430*    (MISMO METODO DE INTERCAMBIO QUE SE USABA PARA REORDENAR   * RAT10543
005440*    LOS MOVIMIENTOS DE CAJERO EN EL PROGRAMA DE CONSULTA DE    * RAT10544
005450*    TRANSFERENCIAS - SL-0077/SL-0101).  EL INTERCAMBIO SOLO    * RAT10545
005460*    OCURRE CUANDO EL DE LA DERECHA ES ESTRICTAMENTE MAYOR, POR * RAT10546
005470*    LO QUE LOS EMPATES CONSERVAN EL ORDEN DE ALTA DE TARJETA.  * RAT10547
005480*    SE USA EL METODO DE INTERCAMBIO POR SER SUFICIENTE PARA     *RAT10548
005490*    UNA TABLA DE COMO MUCHO 50 TARJETAS (SL-0118) - NO          *RAT10549
005500*    JUSTIFICA UN SORT DE FICHERO PARA TAN POCAS FILAS EN        *RAT10550
005510*    MEMORIA.                                                    *RAT10551
005520 0430-SORT-RESULTS.                                               RAT10552
005530     COMPUTE WS-SORT-LIMIT = WS-CARD-COUNT - 1.                   RAT10553
005540     PERFORM 0431-SORT-ONE-PASS THRU 0431-EXIT                    RAT10554
005550         VARYING WS-SORT-PASS FROM 1 BY 1                         RAT10555
005560         UNTIL WS-SORT-PASS > WS-SORT-LIMIT.                      RAT10556
005570 0430-EXIT.                                                       RAT10557
005580     EXIT.                                                        RAT10558
005590*                                                                 RAT10559
005600*    UNA PASADA COMPLETA DEL REORDENAMIENTO POR INTERCAMBIO -    *RAT10560
005610*    COMPARA CADA PAR DE CASILLAS CONSECUTIVAS DE LA TABLA DE    *RAT10561
005620*    RESULTADOS, DESDE LA PRIMERA HASTA WS-SORT-LIMIT.           *RAT10562
005630 0431-SORT-ONE-PASS.                                              RAT10563
005640     PERFORM 0432-SORT-COMPARE THRU 0432-EXIT                     RAT10564
005650         VARYING WS-SORT-IDX FROM 1 BY 1                          RAT10565
005660         UNTIL WS-SORT-IDX > WS-SORT-LIMIT.                       RAT10566
005670 0431-EXIT.                                                       RAT10567
005680     EXIT.                                                        RAT10568
005690*                                                                 RAT10569
005700*    COMPARA DOS CASILLAS CONSECUTIVAS DE LA TABLA DE            *RAT10570
005710*    RESULTADOS E INTERCAMBIA SU CONTENIDO CUANDO LA DE LA       *RAT10571
005720*    DERECHA TIENE MAYOR CASHBACK.  EL INTERCAMBIO PASA POR      *RAT10572
005730*    WS-SWAP-ENTRY PORQUE COBOL NO PERMITE UN MOVE DIRECTO       *RAT10573
005740*    ENTRE DOS CASILLAS DE LA MISMA TABLA SIN UNA AREA           *RAT10574
005750*    INTERMEDIA (SL-0077).                                       *RAT10575
005760 0432-SORT-COMPARE.                                               RAT10576
005770     SET IDX-RESULT TO WS-SORT-IDX.                               RAT10577
005780     IF RES-REWARD (WS-SORT-IDX) <                                RAT10578
005790        RES-REWARD (WS-SORT-IDX + 1)                              RAT10579
005800         MOVE WS-RESULT-ENTRY (WS-SORT-IDX)     TO WS-SWAP-ENTRY  RAT10580
005810         MOVE WS-RESULT-ENTRY (WS-SORT-IDX + 1)                   RAT10581
005820             TO WS-RESULT-ENTRY (WS-SORT-IDX)                     RAT10582
005830         MOVE WS-SWAP-ENTRY                                       RAT10583
005840             TO WS-RESULT-ENTRY (WS-SORT-IDX + 1)                 RAT10584
005850     END-IF.                                                      RAT10585
005860 0432-EXIT.                                                       RAT10586
005870     EXIT.                                                        RAT10587
005880*                                                                 RAT10588
005890*    ESCRIBE EL GRUPO DE LINEAS DEL MOVIMIENTO ACTUAL: LA       * RAT10589
005900*    CABECERA, EL BLOQUE DE MEJOR TARJETA Y EL DETALLE POR      * RAT10590
005910*    TARJETA ORDENADO DE MAYOR A MENOR CASHBACK (CORTE DE       * RAT10591
005920*    CONTROL POR MOVIMIENTO).                                   * RAT10592
005930*    EL TOTAL DEL TRAILER SOLO SUMA EL CASHBACK DE LA MEJOR      *RAT10593
005940*    TARJETA (CASILLA 1 TRAS EL REORDENAMIENTO) - ES EL DATO     *RAT10594
005950*    QUE LE INTERESA A LA DIRECCION DE PRODUCTO PARA MEDIR EL    *RAT10595
005960*    AHORRO TOTAL SI EL CLIENTE USARA SIEMPRE LA MEJOR TARJETA.  *RAT10596
005970 0440-WRITE-TXN-REPORT.                                           RAT10597
005980     PERFORM 0441-WRITE-HEADER-LINE THRU 0441-EXIT.               RAT10598
005990     PERFORM 0442-WRITE-BEST-LINE   THRU 0442-EXIT.               RAT10599
006000     SET IDX-RESULT TO 1.                                         RAT10600
006010     PERFORM 0443-WRITE-DETAIL-LINE THRU 0443-EXIT                RAT10601
006020         VARYING IDX-RESULT FROM 1 BY 1                           RAT10602
006030         UNTIL IDX-RESULT > WS-CARD-COUNT.                        RAT10603
006040*        LA CASILLA 1 DE LA TABLA DE RESULTADOS ES SIEMPRE LA     RAT10604
006050*        MEJOR TARJETA TRAS EL REORDENAMIENTO DE 0430, POR ESO    RAT10605
006060*        SOLO SE ACUMULA ESA FILA AL TOTAL DE CIERRE.             RAT10606
006070     ADD RES-REWARD (1) TO WS-GRAND-TOTAL-BEST.                   RAT10607
006080 0440-EXIT.                                                       RAT10608
006090     EXIT.                                                        RAT10609
006100*                                                                 RAT10610
006110*    ESCRIBE LA LINEA DE CABECERA DEL GRUPO DE CADA MOVIMIENTO:  *RAT10611
006120*    COMERCIO E IMPORTE REDONDEADO A NT$ ENTEROS - EL IMPORTE    *RAT10612
006130*    CON DECIMALES QUEDA EN TXN-AMOUNT PARA EL CALCULO DEL       *RAT10613
006140*    CASHBACK, QUE NO SE REDONDEA HASTA EL PASO FINAL.           *RAT10614
006150 0441-WRITE-HEADER-LINE.                                          RAT10615
006160*    SE LIMPIA TODA LA LINEA DE IMPRESION ANTES DE RELLENAR       RAT10616
006170*    SUS CAMPOS - EVITA QUE QUEDEN RESTOS DE UNA VISTA            RAT10617
006180*    REDEFINIDA ANTERIOR (POR EJEMPLO RESTOS DE UN RBL-RULE-      RAT10618
006190*    NAME LARGO DEL MOVIMIENTO ANTERIOR) EN LOS BYTES QUE LA      RAT10619
006200*    NUEVA VISTA NO RELLENA.                                      RAT10620
006210     MOVE SPACES        TO RPT-TXN-HEADER-LINE.                   RAT10621
006220    MOVE "TRANSACTION: " TO RHD-TAG.                              RAT10622
006230    MOVE "MERCHANT "   TO RHD-MERCHANT-TAG.                       RAT10623
006240     MOVE TXN-MERCHANT  TO RHD-MERCHANT.                          RAT10624
006250    MOVE "AMOUNT NT$ " TO RHD-AMOUNT-TAG.                         RAT10625
006260     COMPUTE WS-TXN-AMOUNT-ROUNDED ROUNDED = TXN-AMOUNT.          RAT10626
006270     MOVE WS-TXN-AMOUNT-ROUNDED TO RHD-AMOUNT.                    RAT10627
006280     WRITE RPT-TXN-HEADER-LINE.                                   RAT10628
006290 0441-EXIT.                                                       RAT10629
006300     EXIT.                                                        RAT10630
006310*                                                                 RAT10631
006320*    ESCRIBE LA LINEA "BEST CHOICE" - LA PRIMERA CASILLA DE LA   *RAT10632
006330*    TABLA DE RESULTADOS TRAS EL REORDENAMIENTO DESCENDENTE,     *RAT10633
006340*    QUE ES SIEMPRE LA DE MAYOR CASHBACK PARA ESTE MOVIMIENTO    *RAT10634
006350*    (SL-0077/SL-0101).  A CONTINUACION IMPRIME LA CABECERA DEL  *RAT10635
006360*    DETALLE PARA LAS DEMAS TARJETAS.                            *RAT10636
006370 0442-WRITE-BEST-LINE.                                            RAT10637
006380*    MISMA LIMPIEZA PREVIA QUE EN 0441 - RPT-BEST-LINE Y          RAT10638
006390*    RPT-TXN-HEADER-LINE COMPARTEN BYTES POR SER AMBAS            RAT10639
006400*    REDEFINES DE LA MISMA LINEA DE 132 CARACTERES.               RAT10640
006410    MOVE SPACES            TO RPT-BEST-LINE.                      RAT10641
006420    MOVE "BEST CHOICE: " TO RBL-TAG.                              RAT10642
006430    MOVE RES-CARD-NAME (1) TO RBL-CARD-NAME.                      RAT10643
006440    MOVE "(" TO RBL-BANK-L.                                       RAT10644
006450    MOVE RES-BANK      (1) TO RBL-BANK.                           RAT10645
006460    MOVE ")" TO RBL-BANK-R.                                       RAT10646
006470    MOVE "RT " TO RBL-RATE-TAG.                                   RAT10647
006480    MOVE RES-RATE      (1) TO RBL-RATE.                           RAT10648
006490    MOVE "%" TO RBL-PCT-SIGN.                                     RAT10649
006500    MOVE "RWD " TO RBL-REWARD-TAG.                                RAT10650
006510    COMPUTE WS-REWARD-WHOLE ROUNDED = RES-REWARD (1).             RAT10651
006520    MOVE WS-REWARD-WHOLE    TO RBL-REWARD.                        RAT10652
006530    MOVE " RULE " TO RBL-RULE-TAG.                                RAT10653
006540    MOVE RES-RULE-NAME (1)  TO RBL-RULE-NAME.                     RAT10654
006550*    EL REDONDEO A NT$ ENTEROS DE LA RECOMPENSA SOLO SE          *RAT10655
006560*    HACE PARA LA LINEA BEST CHOICE - EN EL DETALLE SE           *RAT10656
006570*    IMPRIME CON DECIMALES (RDL-REWARD LLEVA 2 DECIMALES).       *RAT10657
006580     WRITE RPT-TXN-HEADER-LINE FROM RPT-BEST-LINE.                RAT10658
006590     PERFORM 0444-WRITE-DETAIL-HDR THRU 0444-EXIT.                RAT10659
006600 0442-EXIT.                                                       RAT10660
006610     EXIT.                                                        RAT10661
006620*                                                                 RAT10662
006630*    ESCRIBE UNA LINEA DE DETALLE POR TARJETA, EN EL ORDEN YA    *RAT10663
006640*    FIJADO POR 0430-SORT-RESULTS (DE MAYOR A MENOR CASHBACK).   *RAT10664
006650 0443-WRITE-DETAIL-LINE.                                          RAT10665
006660*    CADA LLAMADA A ESTE PARRAFO CORRESPONDE A UNA TARJETA        RAT10666
006670*    DISTINTA DE LA TABLA DE RESULTADOS YA ORDENADA - LA          RAT10667
006680*    CASILLA 1 NO PASA POR AQUI, SE IMPRIME EN 0442.              RAT10668
006690     MOVE SPACES                    TO RPT-DETAIL-LINE.           RAT10669
006700     MOVE RES-CARD-NAME (IDX-RESULT) TO RDL-CARD-NAME.            RAT10670
006710     MOVE RES-RATE      (IDX-RESULT) TO RDL-RATE.                 RAT10671
006720     MOVE RES-REWARD    (IDX-RESULT) TO RDL-REWARD.               RAT10672
006730     MOVE RES-RULE-NAME (IDX-RESULT) TO RDL-RULE-NAME.            RAT10673
006740     WRITE RPT-TXN-HEADER-LINE FROM RPT-DETAIL-LINE.              RAT10674
006750 0443-EXIT.                                                       RAT10675
006760     EXIT.                                                        RAT10676
006770*                                                                 RAT10677
006780*    ROTULO DE LAS COLUMNAS DEL DETALLE - SE IMPRIME UNA SOLA    *RAT10678
006790*    VEZ POR MOVIMIENTO, A CONTINUACION DE LA LINEA BEST CHOICE. *RAT10679
006800 0444-WRITE-DETAIL-HDR.                                           RAT10680
006810    MOVE SPACES TO RPT-DETAIL-HDR-LINE.                           RAT10681
006820    MOVE "CARD NAME"    TO RDH-CARD-NAME-TAG.                     RAT10682
006830    MOVE "RATE%"        TO RDH-RATE-TAG.                          RAT10683
006840    MOVE "REWARD NT$"   TO RDH-REWARD-TAG.                        RAT10684
006850    MOVE "RULE APPLIED" TO RDH-RULE-TAG.                          RAT10685
006860    WRITE RPT-TXN-HEADER-LINE FROM RPT-DETAIL-HDR-LINE.           RAT10686
006870 0444-EXIT.                                                       RAT10687
006880     EXIT.                                                        RAT10688
006890*                                                                 RAT10689
006900*    TRAILER DE FIN DE PROCESO - TOTALES DE CIERRE.             * RAT10690
006910*    EL CONTADOR DE MOVIMIENTOS Y EL TOTAL ACUMULADO DE          *RAT10691
006920*    CASHBACK DE LA MEJOR TARJETA SON LOS UNICOS TOTALES DE      *RAT10692
006930*    CONTROL QUE PIDE EL DEPARTAMENTO DE TARJETAS AL CIERRE.     *RAT10693
006940 0900-WRITE-TRAILER.                                              RAT10694
006950     MOVE SPACES          TO RPT-TRAILER-1-LINE.                  RAT10695
006960    MOVE "TRANSACTIONS PROCESSED: " TO RT1-TAG.                   RAT10696
006970*        LAS DOS LINEAS DE TRAILER SE ESCRIBEN POR SEPARADO, CADA RAT10697
006980*        UNA SOBRE SU PROPIA VISTA REDEFINIDA DE LA LINEA DE      RAT10698
006990*        IMPRESION, PARA QUE CADA UNA LLEVE SU PROPIO FORMATO DE  RAT10699
007000*        NUMERO (CONTADOR ENTERO FRENTE A IMPORTE CON DECIMALES). RAT10700
007010     MOVE WS-TXN-COUNT    TO RT1-TXN-COUNT.                       RAT10701
007020     WRITE RPT-TXN-HEADER-LINE FROM RPT-TRAILER-1-LINE.           RAT10702
007030     MOVE SPACES          TO RPT-TRAILER-2-LINE.                  RAT10703
007040    MOVE "GRAND TOTAL BEST REWARD: " TO RT2-TAG.                  RAT10704
007050    MOVE "NT$ " TO RT2-CURRENCY-TAG.                              RAT10705
007060     MOVE WS-GRAND-TOTAL-BEST TO RT2-GRAND-TOTAL.                 RAT10706
007070     WRITE RPT-TXN-HEADER-LINE FROM RPT-TRAILER-2-LINE.           RAT10707
007080 0900-EXIT.                                                       RAT10708
007090     EXIT.                                                        RAT10709
007100*                                                                 RAT10710
007110*    CIERRE ANORMAL DEL PROCESO.  SE DEVUELVE RETURN-CODE 99     *RAT10711
007120*    PARA QUE EL JCL DE PRODUCCION LO TRATE COMO PASO FALLIDO    *RAT10712
007130*    Y NO ENCADENE LOS SIGUIENTES PASOS DEL BATCH.               *RAT10713
007140 0950-ABEND.                                                      RAT10714
007150     MOVE 99 TO RETURN-CODE.                                      RAT10715
007160     STOP RUN.                                                    RAT10716
007170*                                                                 RAT10717
007180*    CIERRE ORDENADO DE LOS CUATRO FICHEROS AL TERMINAR EL       *RAT10718
007190*    PROCESO NORMAL (SIN ERROR).                                 *RAT10719
007200 0990-CLOSE-FILES.                                                RAT10720
007210     CLOSE CARD-FILE RULE-FILE TXN-FILE RPT-FILE.                 RAT10721
007220 0990-EXIT.                                                       RAT10722
007230     EXIT.                                                        RAT10723

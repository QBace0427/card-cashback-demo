000010 IDENTIFICATION DIVISION.                                         RAT20001
000020 PROGRAM-ID. RATE2.                                               RAT20002
000030 AUTHOR. J. MARTORELL.                                            RAT20003
000040 INSTALLATION. UNIZARBANK TARJETAS - PROCESO BATCH.               RAT20004
000050 DATE-WRITTEN. 02/06/1992.                                        RAT20005
000060 DATE-COMPILED.                                                   RAT20006
000070 SECURITY.  CONFIDENCIAL - SOLO USO INTERNO DEL DEPARTAMENTO      RAT20007
000080        DE TARJETAS.                                              RAT20008
000090*                                                                 RAT20009
000100***************************************************************   RAT20010
000110*  HISTORIAL DE CAMBIOS                                        *  RAT20011
000120*-------------------------------------------------------------*   RAT20012
000130*  FECHA      INIC  PETIC     DESCRIPCION                      *  RAT20013
000140*-------------------------------------------------------------*   RAT20014
000150*  02/06/92   JM    SL-0051   VERSION INICIAL. SE SEPARA EL    *  RAT20015
000160*                             MOTOR DE REGLAS DE RATE1 PARA    *  RAT20016
000170*                             QUE SE PUEDA LLAMAR UNA VEZ POR  *  RAT20017
000180*                             TARJETA Y MOVIMIENTO.            *  RAT20018
000190*  19/02/92   JM    SL-0033   (NOTA: VER TAMBIEN RATE1). SE    *  RAT20019
000200*                             INCORPORA LA REGLA DE TASA BASE  *  RAT20020
000210*                             DE TARJETA CUANDO NO HAY REGLA   *  RAT20021
000220*                             ESPECIAL NI GENERAL.             *  RAT20022
000230*  14/03/94   JM    SL-0083   SE CORRIGE LA BUSQUEDA DE        *  RAT20023
000240*                             COINCIDENCIA ESPECIAL PARA QUE   *  RAT20024
000250*                             SE QUEDE CON LA DE MENOR NUMERO  *  RAT20025
000260*                             DE PRIORIDAD CUANDO HAY VARIAS   *  RAT20026
000270*                             REGLAS ESPECIALES APLICABLES.    *  RAT20027
000280*  30/11/95   RP    SL-0109   SE AÑADE LA BUSQUEDA DE LA       *  RAT20028
000290*                             PALABRA "GENERAL" DENTRO DEL     *  RAT20029
000300*                             NOMBRE DE LA REGLA SIN USAR      *  RAT20030
000310*                             FUNCIONES DE LIBRERIA (EL        *  RAT20031
000320*                             COMPILADOR DE PRODUCCION NO LAS  *  RAT20032
000330*                             SOPORTA TODAVIA).                *  RAT20033
000340*  30/07/98   MC    Y2K-004   REVISION Y2K: NINGUN CAMPO DE    *  RAT20034
000350*                             FECHA SE USA EN ESTE PROGRAMA.   *  RAT20035
000360*                             SIN CAMBIOS DE IMPACTO.          *  RAT20036
000370*  11/01/99   MC    Y2K-004   CIERRE DEFINITIVO DEL EXPEDIENTE *  RAT20037
000380*                             Y2K PARA ESTE PROGRAMA.          *  RAT20038
000390*  17/05/01   RP    SL-0144   LA TABLA DE REGLAS RECIBIDA POR  *  RAT20039
000400*                             LINKAGE CRECE A 500 ENTRADAS.    *  RAT20040
000410*  12/02/04   AG    SL-0165   SE ACOTA LA BUSQUEDA DE LA       *  RAT20041
000420*                             SUBCADENA DEL COMERCIO A LA      *  RAT20042
000430*                             LONGITUD REAL DE LA PALABRA      *  RAT20043
000440*                             CLAVE PARA EVITAR COINCIDENCIAS  *  RAT20044
000450*                             PARCIALES CON LA FILA DE         *  RAT20045
000460*                             ESPACIOS DE RELLENO.             *  RAT20046
000470*  03/06/04   AG    SL-0167   DEFECTO EN PRODUCCION: LA        *  RAT20047
000480*                             VENTANA DE COMPARACION SE        *  RAT20048
000490*                             COPIABA SOBRE SI MISMA Y EL      *  RAT20049
000500*                             COMERCIO SE COMPARABA CONTRA EL  *  RAT20050
000510*                             COMERCIO EN VEZ DE CONTRA LA     *  RAT20051
000520*                             PALABRA CLAVE.  SE CONSERVA LA   *  RAT20052
000530*                             POSICION DE INICIO DE CADA       *  RAT20053
000540*                             PALABRA EN IDX-KEYB EN LUGAR DE  *  RAT20054
000550*                             RECALCULARLA.                    *  RAT20055
000560*  20/10/05   AG    SL-0171   SE AÑADE TRAZA OPCIONAL (UPSI-0) *  RAT20056
000570*                             PARA DEPURAR EN PRODUCCION LA    *  RAT20057
000580*                             TASA Y LA REGLA QUE DEVUELVE     *  RAT20058
000590*                             ESTE MODULO POR TARJETA.         *  RAT20059
000600*  14/03/06   AG    SL-0172   LA BUSQUEDA DE PALABRA CLAVE NO  *  RAT20060
000610*                             DISTINGUIA MAYUSCULAS DE         *  RAT20061
000620*                             MINUSCULAS.  SE PASAN A          *  RAT20062
000630*                             MAYUSCULAS EL COMERCIO Y LA      *  RAT20063
000640*                             PALABRA CLAVE ANTES DE COMPARAR  *  RAT20064
000650*                             (SIGUE SIN USAR FUNCIONES DE     *  RAT20065
000660*                             LIBRERIA - SOLO INSPECT).        *  RAT20066
000670*                             TAMBIEN SE PASAN A NIVEL 77 LOS  *  RAT20067
000680*                             CONTADORES Y SWITCHES SUELTOS    *  RAT20068
000690*                             SEGUN EL ESTANDAR DEL DPTO.      *  RAT20069
000700*  02/05/06   AG    SL-0173   DOS CORRECCIONES DE AUDITORIA:   *  RAT20070
000710*                             1) 0210-TEST-ONE-RULE EXCLUIA    *  RAT20071
000720*                             DE NIVEL 1 CUALQUIER REGLA CUYO  *  RAT20072
000730*                             NOMBRE CONTUVIERA EL TEXTO       *  RAT20073
000740*                             "GENERAL" AUNQUE ENCAJARA POR    *  RAT20074
000750*                             CANAL/CATEGORIA/PALABRA CLAVE -  *  RAT20075
000760*                             SE QUITA ESA EXCLUSION, QUE SOLO *  RAT20076
000770*                             CORRESPONDE AL NIVEL 2.          *  RAT20077
000780*                             2) 0400-APPLY-BASE-RATE NO       *  RAT20078
000790*                             APLICABA LA TASA BASE CUANDO ERA *  RAT20079
000800*                             0.00 Y DABA "NO RULE FOUND" EN   *  RAT20080
000810*                             SU LUGAR - SE APLICA SIEMPRE LA  *  RAT20081
000820*                             TASA BASE DE LA TARJETA.         *  RAT20082
000830*  19/11/08   LF    SL-0175   DEFECTO DE AUDITORIA: LA         *  RAT20083
000840*                             BUSQUEDA DE PALABRA CLAVE        *  RAT20084
000850*                             COMPARABA AL REVES - TROCEABA    *  RAT20085
000860*                             MERCHANT-KEYWORDS POR COMAS Y    *  RAT20086
000870*                             BUSCABA CADA TROZO DENTRO DEL    *  RAT20087
000880*                             COMERCIO.  SE CORRIGE PARA QUE   *  RAT20088
000890*                             SEA EL COMERCIO EL QUE SE BUSQUE *  RAT20089
000900*                             COMO SUBCADENA DENTRO DEL CAMPO  *  RAT20090
000910*                             DE PALABRAS CLAVE COMPLETO, SIN  *  RAT20091
000920*                             TROCEAR POR COMAS (SL-0175).     *  RAT20092
000930***************************************************************   RAT20093
000940*                                                                 RAT20094
000950 ENVIRONMENT DIVISION.                                            RAT20095
000960 CONFIGURATION SECTION.                                           RAT20096
000970 SOURCE-COMPUTER. IBM-370.                                        RAT20097
000980 OBJECT-COMPUTER. IBM-370.                                        RAT20098
000990 SPECIAL-NAMES.                                                   RAT20099
001000     CLASS LETRA-VALIDA IS "A" THRU "Z"                           RAT20100
001010     UPSI-0 IS SW-RERUN-SWITCH.                                   RAT20101
001020*                                                                 RAT20102
001030 INPUT-OUTPUT SECTION.                                            RAT20103
001040*    (SUBPROGRAMA SIN FICHEROS PROPIOS - TRABAJA SOLO SOBRE LA *  RAT20104
001050*     TABLA DE REGLAS RECIBIDA POR LINKAGE).                   *  RAT20105
001060*                                                                 RAT20106
001070 DATA DIVISION.                                                   RAT20107
001080 WORKING-STORAGE SECTION.                                         RAT20108
001090*                                                                 RAT20109
001100*  PUNTEROS DE COINCIDENCIA DE LA REGLA ESPECIAL (NIVEL 1)   *    RAT20110
001110*  Y DE LA REGLA DE GASTO GENERAL (NIVEL 2) DENTRO DE LA     *    RAT20111
001120*  TABLA DE REGLAS RECIBIDA.                                 *    RAT20112
001130*  SE PASAN A NIVEL 77 SEGUN EL ESTANDAR DEL DEPARTAMENTO    *    RAT20113
001140*  (SL-0172).                                                *    RAT20114
001150 77  WS-SPECIAL-FOUND          PIC X(01) VALUE "N".               RAT20115
001160     88 SPECIAL-RULE-FOUND               VALUE "Y".               RAT20116
001170 77  WS-SPECIAL-PRIORITY       PIC 9(03) VALUE 999.               RAT20117
001180 77  WS-SPECIAL-INDEX          PIC S9(4) COMP VALUE ZERO.         RAT20118
001190 77  WS-GENERAL-FOUND          PIC X(01) VALUE "N".               RAT20119
001200     88 GENERAL-RULE-FOUND               VALUE "Y".               RAT20120
001210 77  WS-GENERAL-PRIORITY       PIC 9(03) VALUE ZERO.              RAT20121
001220 77  WS-GENERAL-INDEX          PIC S9(4) COMP VALUE ZERO.         RAT20122
001230 77  IDX-NAMB                  PIC S9(4) COMP VALUE ZERO.         RAT20123
001240*                                                                 RAT20124
001250*  AREA DE TRABAJO PARA LA COMPARACION MANUAL DE CADENAS     *    RAT20125
001260*  (SUSTITUYE A LAS FUNCIONES DE LIBRERIA QUE EL COMPILADOR  *    RAT20126
001270*  DE PRODUCCION NO SOPORTA - SL-0109).                      *    RAT20127
001280 77  WS-MERCHANT-LEN           PIC S9(4) COMP VALUE ZERO.         RAT20128
001290 77  IDX-KEYB                  PIC S9(4) COMP VALUE ZERO.         RAT20129
001300 77  WS-COMPARE-WINDOW         PIC S9(4) COMP VALUE ZERO.         RAT20130
001310 77  WS-STRING-MATCHED         PIC X(01) VALUE "N".               RAT20131
001320     88 STRING-IS-MATCHED                 VALUE "Y".              RAT20132
001330 77  WS-GENERAL-TOKEN-FOUND    PIC X(01) VALUE "N".               RAT20133
001340     88 GENERAL-TOKEN-IS-FOUND            VALUE "Y".              RAT20134
001350*                                                                 RAT20135
001360*  PALABRAS CLAVE DEL COMERCIO DE LA REGLA ACTUAL, TAL CUAL   *   RAT20136
001370*  VIENEN EN LA TABLA Y YA EN MAYUSCULAS - EL CAMPO COMPLETO  *   RAT20137
001380*  DE 60 BYTES ES EL PAJAR DONDE SE BUSCA EL NOMBRE DEL       *   RAT20138
001390*  COMERCIO, SIN TROCEAR POR COMAS (SL-0175).                 *   RAT20139
001400 77  WS-KEYWORD-TEXT           PIC X(60).                         RAT20140
001410 77  WS-RULE-NAME-OVERLAY      PIC X(30).                         RAT20141
001420*                                                                 RAT20142
001430*  COPIA EN MAYUSCULAS DEL COMERCIO PARA QUE LA BUSQUEDA DE  *    RAT20143
001440*  PALABRA CLAVE NO DISTINGA MAYUSCULAS DE MINUSCULAS        *    RAT20144
001450*  (SL-0172).  SE REDEFINE BYTE A BYTE PARA MEDIR SU         *    RAT20145
001460*  LONGITUD REAL, SIN LOS ESPACIOS DE RELLENO A LA DERECHA   *    RAT20146
001470*  (SL-0175).                                                *    RAT20147
001480 01  WS-MERCHANT-UPPER         PIC X(30) VALUE SPACES.            RAT20148
001490 01  WS-MERCHANT-BYTES-AREA REDEFINES WS-MERCHANT-UPPER.          RAT20149
001500     05 WS-MERCHANT-BYTES OCCURS 30 TIMES                         RAT20150
001510                           INDEXED BY IDX-MSCAN                   RAT20151
001520                           PIC X(01).                             RAT20152
001530*                                                                 RAT20153
001540 LINKAGE SECTION.                                                 RAT20154
001550 01  LK-CARD-ID                PIC X(20).                         RAT20155
001560 01  LK-CARD-GEN-RATE          PIC S9(3)V99.                      RAT20156
001570*    VISTA EN ENTERO/DECIMAL DE LA TASA BASE, SOLO PARA LA     *  RAT20157
001580*    LINEA DE TRAZA DE 0190-TRACE-SELECTION (SL-0171).         *  RAT20158
001590 01  LK-CARD-GEN-RATE-PARTS REDEFINES LK-CARD-GEN-RATE.           RAT20159
001600     05 LK-CARD-GEN-RATE-WHOLE PIC S999.                          RAT20160
001610     05 LK-CARD-GEN-RATE-DEC   PIC 99.                            RAT20161
001620*                                                                 RAT20162
001630*    TABLA DE REGLAS COMPLETA, TAL CUAL LA CARGO RATE1 EN       * RAT20163
001640*    MEMORIA AL PRINCIPIO DEL PROCESO (SL-0144: 500 ENTRADAS). *  RAT20164
001650 01  LK-RULE-TABLE.                                               RAT20165
001660     05 LK-RULE-ENTRY OCCURS 500 TIMES                            RAT20166
001670                      INDEXED BY IDX-LKRULE.                      RAT20167
001680        10 LK-RULE-CARD-ID    PIC X(20).                          RAT20168
001690        10 LK-RULE-NAME       PIC X(30).                          RAT20169
001700        10 LK-RULE-CHANNEL    PIC X(10).                          RAT20170
001710        10 LK-RULE-CATEGORY   PIC X(20).                          RAT20171
001720        10 LK-RULE-KEYWORDS   PIC X(60).                          RAT20172
001730        10 LK-RULE-PRIORITY   PIC 9(03).                          RAT20173
001740        10 LK-RULE-RATE       PIC S9(3)V99.                       RAT20174
001750        10 FILLER             PIC X(05).                          RAT20175
001760 01  LK-RULE-COUNT             PIC S9(4) COMP.                    RAT20176
001770*                                                                 RAT20177
001780 01  LK-TXN-MERCHANT           PIC X(30).                         RAT20178
001790 01  LK-TXN-CHANNEL            PIC X(10).                         RAT20179
001800 01  LK-TXN-CATEGORY           PIC X(20).                         RAT20180
001810*                                                                 RAT20181
001820 01  LK-OUT-RATE               PIC S9(3)V99.                      RAT20182
001830*    VISTA EN ENTERO/DECIMAL DE LA TASA APLICADA, SOLO PARA    *  RAT20183
001840*    LA LINEA DE TRAZA DE 0190-TRACE-SELECTION (SL-0171).      *  RAT20184
001850 01  LK-OUT-RATE-PARTS REDEFINES LK-OUT-RATE.                     RAT20185
001860     05 LK-OUT-RATE-WHOLE      PIC S999.                          RAT20186
001870     05 LK-OUT-RATE-DEC        PIC 99.                            RAT20187
001880 01  LK-OUT-RULE-NAME          PIC X(30).                         RAT20188
001890*                                                                 RAT20189
001900*    LOS NUEVE PARAMETROS SE RECIBEN EN EL MISMO ORDEN EN         RAT20190
001910*    QUE RATE1 LOS PASA EN SU CALL - TARJETA, CATALOGO DE         RAT20191
001920*    REGLAS Y MOVIMIENTO DE ENTRADA, TASA Y REGLA DE SALIDA.      RAT20192
001930 PROCEDURE DIVISION USING                                         RAT20193
001940     LK-CARD-ID                                                   RAT20194
001950     LK-CARD-GEN-RATE                                             RAT20195
001960     LK-RULE-TABLE                                                RAT20196
001970     LK-RULE-COUNT                                                RAT20197
001980     LK-TXN-MERCHANT                                              RAT20198
001990     LK-TXN-CHANNEL                                               RAT20199
002000     LK-TXN-CATEGORY                                              RAT20200
002010     LK-OUT-RATE                                                  RAT20201
002020     LK-OUT-RULE-NAME.                                            RAT20202
002030*                                                                 RAT20203
002040 0100-FIND-BEST-RATE.                                             RAT20204
002050*    EL COMERCIO SE PASA A MAYUSCULAS UNA SOLA VEZ POR            RAT20205
002060*    LLAMADA, NO UNA VEZ POR REGLA PROBADA - EVITA REPETIR        RAT20206
002070*    EL INSPECT 500 VECES SI HAY TANTAS REGLAS EN LA TABLA.       RAT20207
002080     MOVE LK-TXN-MERCHANT TO WS-MERCHANT-UPPER.                   RAT20208
002090     INSPECT WS-MERCHANT-UPPER                                    RAT20209
002100         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  RAT20210
002110         TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 RAT20211
002120*    SE REINICIALIZAN LOS PUNTEROS DE AMBOS NIVELES ANTES DE      RAT20212
002130*    EMPEZAR LA BUSQUEDA, PARA QUE UNA TARJETA SIN REGLAS NO      RAT20213
002140*    SE QUEDE CON EL RESULTADO DE LA LLAMADA ANTERIOR.            RAT20214
002150     MOVE "N" TO WS-SPECIAL-FOUND.                                RAT20215
002160     MOVE "N" TO WS-GENERAL-FOUND.                                RAT20216
002170     MOVE 999 TO WS-SPECIAL-PRIORITY.                             RAT20217
002180     MOVE ZERO TO WS-GENERAL-PRIORITY.                            RAT20218
002190     PERFORM 0200-MATCH-SPECIAL-RULE THRU 0200-EXIT.              RAT20219
002200     IF SPECIAL-RULE-FOUND                                        RAT20220
002210         SET IDX-LKRULE TO WS-SPECIAL-INDEX                       RAT20221
002220         MOVE LK-RULE-RATE (IDX-LKRULE) TO LK-OUT-RATE            RAT20222
002230         MOVE LK-RULE-NAME (IDX-LKRULE) TO LK-OUT-RULE-NAME       RAT20223
002240         PERFORM 0190-TRACE-SELECTION THRU 0190-EXIT              RAT20224
002250         GO TO 0100-EXIT.                                         RAT20225
002260*                                                                 RAT20226
002270     PERFORM 0300-MATCH-GENERAL-RULE THRU 0300-EXIT.              RAT20227
002280     IF GENERAL-RULE-FOUND                                        RAT20228
002290         SET IDX-LKRULE TO WS-GENERAL-INDEX                       RAT20229
002300         MOVE LK-RULE-RATE (IDX-LKRULE) TO LK-OUT-RATE            RAT20230
002310         MOVE LK-RULE-NAME (IDX-LKRULE) TO LK-OUT-RULE-NAME       RAT20231
002320         PERFORM 0190-TRACE-SELECTION THRU 0190-EXIT              RAT20232
002330         GO TO 0100-EXIT.                                         RAT20233
002340*                                                                 RAT20234
002350     PERFORM 0400-APPLY-BASE-RATE THRU 0400-EXIT.                 RAT20235
002360     PERFORM 0190-TRACE-SELECTION THRU 0190-EXIT.                 RAT20236
002370 0100-EXIT.                                                       RAT20237
002380     EXIT PROGRAM.                                                RAT20238
002390*                                                                 RAT20239
002400*    TRAZA OPCIONAL DE DEPURACION EN PRODUCCION - SOLO ESCRIBE *  RAT20240
002410*    SI EL OPERADOR ARRANCA EL PROCESO CON EL SWITCH UPSI-0    *  RAT20241
002420*    ACTIVADO (SL-0171).                                       *  RAT20242
002430 0190-TRACE-SELECTION.                                            RAT20243
002440     IF SW-RERUN-SWITCH                                           RAT20244
002450         DISPLAY "RATE2 TARJETA=" LK-CARD-ID                      RAT20245
002460             " TASA=" LK-OUT-RATE-WHOLE "." LK-OUT-RATE-DEC       RAT20246
002470             " REGLA=" LK-OUT-RULE-NAME.                          RAT20247
002480 0190-EXIT.                                                       RAT20248
002490     EXIT.                                                        RAT20249
002500*                                                                 RAT20250
002510*    NIVEL 1 - REGLA ESPECIAL.  UNA REGLA DE ESTA TARJETA       * RAT20251
002520*    ENCAJA CUANDO EL CANAL COINCIDE (O LA REGLA VALE PARA      * RAT20252
002530*    "ALL"), LA CATEGORIA COINCIDE (O "ALL") Y EL NOMBRE DEL    * RAT20253
002540*    COMERCIO CONTIENE ALGUNA DE LAS PALABRAS CLAVE.  CUANDO    * RAT20254
002550*    HAY VARIAS REGLAS QUE ENCAJAN SE QUEDA LA DE MENOR         * RAT20255
002560*    PRIORIDAD (SL-0083).  NO SE EXCLUYE AQUI NINGUNA REGLA     * RAT20256
002570*    POR SU NOMBRE - LA BUSQUEDA DEL TOKEN "GENERAL" SOLO SE    * RAT20257
002580*    HACE EN EL NIVEL 2 (0300-MATCH-GENERAL-RULE).  ANTES SE   *  RAT20258
002590*    EXCLUIA AQUI TAMBIEN - CORREGIDO EN SL-0173.              *  RAT20259
002600 0200-MATCH-SPECIAL-RULE.                                         RAT20260
002610     SET IDX-LKRULE TO 1.                                         RAT20261
002620     PERFORM 0210-TEST-ONE-RULE THRU 0210-EXIT                    RAT20262
002630         VARYING IDX-LKRULE FROM 1 BY 1                           RAT20263
002640         UNTIL IDX-LKRULE > LK-RULE-COUNT.                        RAT20264
002650 0200-EXIT.                                                       RAT20265
002660     EXIT.                                                        RAT20266
002670*                                                                 RAT20267
002680 0210-TEST-ONE-RULE.                                              RAT20268
002690*    SE DESCARTA DE ENTRADA CUALQUIER FILA DE LA TABLA QUE NO     RAT20269
002700*    PERTENEZCA A LA TARJETA QUE SE ESTA VALORANDO - LA TABLA     RAT20270
002710*    TRAE MEZCLADAS LAS REGLAS DE TODAS LAS TARJETAS (SL-0051).   RAT20271
002720     IF LK-RULE-CARD-ID (IDX-LKRULE) NOT = LK-CARD-ID             RAT20272
002730         GO TO 0210-EXIT.                                         RAT20273
002740*                                                                 RAT20274
002750     IF LK-RULE-CHANNEL (IDX-LKRULE) NOT = "ALL" AND              RAT20275
002760        LK-RULE-CHANNEL (IDX-LKRULE) NOT = LK-TXN-CHANNEL         RAT20276
002770         GO TO 0210-EXIT.                                         RAT20277
002780*                                                                 RAT20278
002790     IF LK-RULE-CATEGORY (IDX-LKRULE) NOT = "ALL" AND             RAT20279
002800        LK-RULE-CATEGORY (IDX-LKRULE) NOT = LK-TXN-CATEGORY       RAT20280
002810         GO TO 0210-EXIT.                                         RAT20281
002820*                                                                 RAT20282
002830*    LA PALABRA CLAVE DE LA FILA DE REGLA SE COPIA Y SE PASA A    RAT20283
002840*    MAYUSCULAS ANTES DE BUSCARLA, PARA COMPARAR SIEMPRE CONTRA   RAT20284
002850*    WS-MERCHANT-UPPER EN LUGAR DEL COMERCIO TAL CUAL (SL-0172).  RAT20285
002860     MOVE LK-RULE-KEYWORDS (IDX-LKRULE) TO WS-KEYWORD-TEXT.       RAT20286
002870     INSPECT WS-KEYWORD-TEXT                                      RAT20287
002880         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  RAT20288
002890         TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 RAT20289
002900     PERFORM 0220-TEST-KEYWORD-MATCH THRU 0220-EXIT.              RAT20290
002910     IF NOT STRING-IS-MATCHED                                     RAT20291
002920         GO TO 0210-EXIT.                                         RAT20292
002930*                                                                 RAT20293
002940*    SOLO SE RETIENE LA COINCIDENCIA SI SU PRIORIDAD MEJORA LA    RAT20294
002950*    YA GUARDADA - ASI LA ULTIMA REGLA EN GANAR ES SIEMPRE LA     RAT20295
002960*    DE MENOR NUMERO DE PRIORIDAD ENTRE TODAS LAS QUE ENCAJAN.    RAT20296
002970     IF LK-RULE-PRIORITY (IDX-LKRULE) < WS-SPECIAL-PRIORITY       RAT20297
002980         MOVE LK-RULE-PRIORITY (IDX-LKRULE) TO WS-SPECIAL-PRIORITYRAT20298
002990         SET WS-SPECIAL-INDEX TO IDX-LKRULE                       RAT20299
003000         MOVE "Y" TO WS-SPECIAL-FOUND.                            RAT20300
003010 0210-EXIT.                                                       RAT20301
003020     EXIT.                                                        RAT20302
003030*                                                                 RAT20303
003040*    BUSCA EL NOMBRE DEL COMERCIO DEL MOVIMIENTO (YA EN          *RAT20304
003050*    MAYUSCULAS, WS-MERCHANT-UPPER) COMO SUBCADENA DENTRO DEL    *RAT20305
003060*    CAMPO COMPLETO DE PALABRAS CLAVE DE LA REGLA (WS-KEYWORD-   *RAT20306
003070*    TEXT), SIN TROCEAR POR COMAS - EL COMERCIO ES LA AGUJA Y    *RAT20307
003080*    EL CAMPO DE 60 BYTES ES EL PAJAR, NO AL REVES (SL-0175,     *RAT20308
003090*    CORRIGE EL SENTIDO DE LA COMPARACION QUE TRAIA EL           *RAT20309
003100*    PROGRAMA DESDE SL-0109).                                    *RAT20310
003110 0220-TEST-KEYWORD-MATCH.                                         RAT20311
003120    MOVE "N" TO WS-STRING-MATCHED.                                RAT20312
003130    PERFORM 0230-MEASURE-MERCHANT-LEN THRU 0230-EXIT.             RAT20313
003140    IF WS-MERCHANT-LEN > ZERO                                     RAT20314
003150        COMPUTE WS-COMPARE-WINDOW =                               RAT20315
003160            60 - WS-MERCHANT-LEN + 1                              RAT20316
003170        IF WS-COMPARE-WINDOW > ZERO                               RAT20317
003180            PERFORM 0260-COMPARE-AT-POSITION THRU 0260-EXIT       RAT20318
003190                VARYING IDX-KEYB FROM 1 BY 1                      RAT20319
003200                UNTIL IDX-KEYB > WS-COMPARE-WINDOW                RAT20320
003210                   OR STRING-IS-MATCHED.                          RAT20321
003220 0220-EXIT.                                                       RAT20322
003230    EXIT.                                                         RAT20323
003240*                                                                 RAT20324
003250*    MIDE LA LONGITUD REAL DEL NOMBRE DEL COMERCIO (SIN LOS      *RAT20325
003260*    ESPACIOS DE RELLENO A LA DERECHA) RECORRIENDO WS-MERCHANT-  *RAT20326
003270*    BYTES DE ATRAS HACIA ADELANTE HASTA EL PRIMER BYTE NO EN    *RAT20327
003280*    BLANCO (SL-0175).                                           *RAT20328
003290 0230-MEASURE-MERCHANT-LEN.                                       RAT20329
003300    MOVE ZERO TO WS-MERCHANT-LEN.                                 RAT20330
003310    SET IDX-MSCAN TO 30.                                          RAT20331
003320    PERFORM 0240-STEP-MERCHANT-SCAN THRU 0240-EXIT                RAT20332
003330        UNTIL IDX-MSCAN < 1 OR WS-MERCHANT-LEN > ZERO.            RAT20333
003340 0230-EXIT.                                                       RAT20334
003350    EXIT.                                                         RAT20335
003360*                                                                 RAT20336
003370*    UN PASO DEL RECORRIDO DE 0230 - SI EL BYTE ACTUAL NO ES     *RAT20337
003380*    BLANCO SU POSICION ES LA LONGITUD DEL COMERCIO; SI NO, SE   *RAT20338
003390*    RETROCEDE UNA POSICION MAS (SL-0175).                      * RAT20339
003400 0240-STEP-MERCHANT-SCAN.                                         RAT20340
003410    IF WS-MERCHANT-BYTES (IDX-MSCAN) NOT = SPACE                  RAT20341
003420        SET WS-MERCHANT-LEN TO IDX-MSCAN                          RAT20342
003430    ELSE                                                          RAT20343
003440        SET IDX-MSCAN DOWN BY 1.                                  RAT20344
003450 0240-EXIT.                                                       RAT20345
003460    EXIT.                                                         RAT20346
003470*                                                                 RAT20347
003480*    COMPARA EL NOMBRE DEL COMERCIO (WS-MERCHANT-UPPER, LOS      *RAT20348
003490*    WS-MERCHANT-LEN BYTES QUE OCUPA DE VERDAD) CONTRA LA        *RAT20349
003500*    VENTANA DE ESA MISMA LONGITUD QUE EMPIEZA EN IDX-KEYB       *RAT20350
003510*    DENTRO DEL CAMPO DE PALABRAS CLAVE DE LA REGLA (SL-0175).   *RAT20351
003520 0260-COMPARE-AT-POSITION.                                        RAT20352
003530    IF WS-MERCHANT-UPPER (1 : WS-MERCHANT-LEN) =                  RAT20353
003540       WS-KEYWORD-TEXT (IDX-KEYB : WS-MERCHANT-LEN)               RAT20354
003550        MOVE "Y" TO WS-STRING-MATCHED.                            RAT20355
003560 0260-EXIT.                                                       RAT20356
003570    EXIT.                                                         RAT20357
003580*                                                                 RAT20358
003590*    NIVEL 2 - REGLA DE GASTO GENERAL.  EL NOMBRE DE LA REGLA   * RAT20359
003600*    CONTIENE LA PALABRA "GENERAL"; DE ENTRE TODAS LAS QUE LO   * RAT20360
003610*    CUMPLEN PARA ESTA TARJETA SE QUEDA LA DE MAYOR PRIORIDAD   * RAT20361
003620*    (SL-0109).                                                 * RAT20362
003630 0300-MATCH-GENERAL-RULE.                                         RAT20363
003640     SET IDX-LKRULE TO 1.                                         RAT20364
003650     PERFORM 0310-TEST-GENERAL-ONE THRU 0310-EXIT                 RAT20365
003660         VARYING IDX-LKRULE FROM 1 BY 1                           RAT20366
003670         UNTIL IDX-LKRULE > LK-RULE-COUNT.                        RAT20367
003680 0300-EXIT.                                                       RAT20368
003690     EXIT.                                                        RAT20369
003700*                                                                 RAT20370
003710 0310-TEST-GENERAL-ONE.                                           RAT20371
003720*    IGUAL DESCARTE POR TARJETA QUE EN 0210 - EL NIVEL 2 SOLO     RAT20372
003730*    MIRA EL NOMBRE DE LA REGLA, NO EL CANAL NI LA CATEGORIA.     RAT20373
003740     IF LK-RULE-CARD-ID (IDX-LKRULE) NOT = LK-CARD-ID             RAT20374
003750         GO TO 0310-EXIT.                                         RAT20375
003760*                                                                 RAT20376
003770     MOVE LK-RULE-NAME (IDX-LKRULE) TO WS-RULE-NAME-OVERLAY.      RAT20377
003780     PERFORM 0350-TEST-GENERAL-TOKEN THRU 0350-EXIT.              RAT20378
003790     IF NOT GENERAL-TOKEN-IS-FOUND                                RAT20379
003800         GO TO 0310-EXIT.                                         RAT20380
003810*                                                                 RAT20381
003820     IF LK-RULE-PRIORITY (IDX-LKRULE) > WS-GENERAL-PRIORITY       RAT20382
003830         MOVE LK-RULE-PRIORITY (IDX-LKRULE) TO WS-GENERAL-PRIORITYRAT20383
003840         SET WS-GENERAL-INDEX TO IDX-LKRULE                       RAT20384
003850         MOVE "Y" TO WS-GENERAL-FOUND.                            RAT20385
003860 0310-EXIT.                                                       RAT20386
003870     EXIT.                                                        RAT20387
003880*                                                                 RAT20388
003890*    BUSCA EL TOKEN "GENERAL" DENTRO DEL NOMBRE DE LA REGLA     * RAT20389
003900*    (EN WS-RULE-NAME-OVERLAY) BYTE A BYTE, SIN FUNCIONES DE    * RAT20390
003910*    LIBRERIA (SL-0109).                                        * RAT20391
003920 0350-TEST-GENERAL-TOKEN.                                         RAT20392
003930     MOVE "N" TO WS-GENERAL-TOKEN-FOUND.                          RAT20393
003940     MOVE 1 TO IDX-NAMB.                                          RAT20394
003950     PERFORM 0360-TEST-TOKEN-AT THRU 0360-EXIT                    RAT20395
003960         VARYING IDX-NAMB FROM 1 BY 1                             RAT20396
003970         UNTIL IDX-NAMB > 24 OR GENERAL-TOKEN-IS-FOUND.           RAT20397
003980 0350-EXIT.                                                       RAT20398
003990     EXIT.                                                        RAT20399
004000*                                                                 RAT20400
004010 0360-TEST-TOKEN-AT.                                              RAT20401
004020     IF WS-RULE-NAME-OVERLAY (IDX-NAMB : 7) = "GENERAL"           RAT20402
004030         MOVE "Y" TO WS-GENERAL-TOKEN-FOUND.                      RAT20403
004040 0360-EXIT.                                                       RAT20404
004050     EXIT.                                                        RAT20405
004060*                                                                 RAT20406
004070*    NIVEL 3 - TASA BASE DE LA TARJETA.  TODA TARJETA DE ESTE    *RAT20407
004080*    FICHERO TRAE SU TASA BASE, AUNQUE SEA 0.00, ASI QUE ESTE    *RAT20408
004090*    NIVEL SIEMPRE DEVUELVE UN RESULTADO - EL NIVEL 4 "SIN     *  RAT20409
004100*    REGLA" DE LAS ESPECIFICACIONES ANTIGUAS YA NO SE PUEDE    *  RAT20410
004110*    DAR CON EL FORMATO ACTUAL DEL FICHERO DE TARJETAS, Y SE   *  RAT20411
004120*    RETIRO EL "ELSE" QUE LO CONTEMPLABA (SL-0173).            *  RAT20412
004130 0400-APPLY-BASE-RATE.                                            RAT20413
004140*    NO HACE FALTA COMPROBAR NADA AQUI - LA TASA Y EL NOMBRE DE   RAT20414
004150*    REGLA SE DEVUELVEN SIEMPRE, SEAN CERO O NO (SL-0173).        RAT20415
004160     MOVE LK-CARD-GEN-RATE TO LK-OUT-RATE                         RAT20416
004170     MOVE "GENERAL (CARD BASE RATE)" TO LK-OUT-RULE-NAME.         RAT20417
004180 0400-EXIT.                                                       RAT20418
004190     EXIT.                                                        RAT20419
